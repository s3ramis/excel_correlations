000100******************************************************************
000110* FECHA       : 15/06/1987                                       *
000120* PROGRAMADOR : ELENA DUARTE ROSALES (EDR)                       *
000130* APLICACION  : EXTRACTOS CONTABLES / CONTRALORIA                *
000140* PROGRAMA    : ECFILT1                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EXTRACTOS CONTABLES EN TEXTO PLANO (UNO O    *
000170*             : VARIOS ARCHIVOS) Y EMITE, POR CADA ARCHIVO, UN   *
000180*             : INFORME DE CORRELACION ENTRE UNA CONDICION DE    *
000190*             : FILTRO Y LOS VALORES DE LAS COLUMNAS DE ANALISIS *
000200*             : INDICADAS EN EL REGISTRO DE PARAMETROS ECPARM    *
000210* ARCHIVOS    : ECPARM=P,ECLIST=P,ECDATO=C,ECRPTO=A               *
000220* ACCION (ES) : P=PARAMETROS, C=CONSULTAR, A=ALTA (GENERA)       *
000230* INSTALADO   : DD/MM/AAAA                                       *
000240* BPM/RATIONAL: 241190                                           *
000250* NOMBRE      : CORRELACION DE FILTROS SOBRE EXTRACTOS CONTABLES *
000260* DESCRIPCION : MANTENIMIENTO                                    *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    ECFILT1.
000300 AUTHOR.        ELENA DUARTE ROSALES.
000310 INSTALLATION.  CONTRALORIA - CENTRO DE COMPUTO.
000320 DATE-WRITTEN.  15/06/1987.
000330 DATE-COMPILED. 15/06/1987.
000340 SECURITY.      USO INTERNO DE CONTRALORIA - NO DISTRIBUIR.
000350******************************************************************
000360*                    H I S T O R I A L   D E   C A M B I O S     *
000370******************************************************************
000380*   15/06/1987 EDR TCK-0091 VERSION ORIGINAL. LEE UN SOLO        *
000390*                   EXTRACTO Y CUENTA COINCIDENCIAS DE FILTRO.   *
000400*   03/02/1988 EDR TCK-0104 SE AGREGA EL CUADRO POR COLUMNA DE   *
000410*                   ANALISIS (ANTES SOLO SE CONTABA EL FILTRO).  *
000420*   22/11/1988 EDR TCK-0133 SE PERMITE MAS DE UN ARCHIVO POR     *
000430*                   CORRIDA, LEIDOS DE UNA LISTA EN ECLIST.      *
000440*   09/07/1990 MQL TCK-0201 SE AGREGA LA SECCION DE COMBINA-     *
000450*                   CIONES DE COLUMNAS (PREFIJOS DE 1..N).       *
000460*   14/01/1991 MQL TCK-0219 CORRECCION: LOS GRUPOS VACIOS NO SE  *
000470*                   EXCLUIAN DEL CUADRO DE PORCENTAJES.          *
000480*   26/08/1992 EDR TCK-0288 SE AGREGA RESOLUCION DE COLUMNA POR  *
000490*                   LETRA DE HOJA DE CALCULO (A, B, ... AA).     *
000500*   17/03/1994 MQL TCK-0355 SE ESCRIBE EL INFORME EN FORMATO DE  *
000510*                   TABLAS CON SEPARADORES VERTICALES, PARA QUE  *
000520*                   LO PUEDA LEER TANTO OPERACION COMO EL AREA   *
000530*                   USUARIA SIN UN VISOR ESPECIAL.               *
000540*   30/11/1995 EDR TCK-0402 SE PARAMETRIZA TOPES DE FILAS (TOP-  *
000550*                   VALORES, TOP-COMBOS) Y TAMANO MINIMO DE      *
000560*                   GRUPO, ANTES FIJOS EN EL PROGRAMA.           *
000570*   19/09/1997 MQL TCK-0447 EL EXTRACTO PASA DE 12 A 20 COLUMNAS *
000580*                   MAXIMAS POR REGISTRO (VER COPY ECDATO).      *
000590*   11/12/1998 EDR TCK-0480 REVISION Y2K: LA FECHA DE SISTEMA SE *
000600*                   TOMABA CON ANIO DE 2 POSICIONES (ACCEPT FROM *
000610*                   DATE) Y SE IMPRIMIA TAL CUAL EN EL ENCABEZADO*
000620*                   DEL INFORME; SE AGREGA VENTANA DE SIGLO      *
000630*                   (00-49 => 20XX, 50-99 => 19XX) ANTES DE       *
000640*                   ARMAR LA FECHA COMPLETA DEL INFORME.         *
000650*   04/02/1999 EDR TCK-0481 PRUEBAS DE FIN DE SIGLO SOBRE LA     *
000660*                   RUTINA ANTERIOR, SIN HALLAZGOS.              *
000670*   28/06/2001 MQL TCK-0533 SE AGREGA EL TOKEN DE FILTRO "NO     *
000680*                   VACIO" (ANTES SOLO EXISTIA EL TOKEN VACIO).  *
000690*   15/10/2004 PDR TCK-0602 SE ESCAPA EL TEXTO DE CADA CELDA AL  *
000700*                   ESCRIBIRLA EN EL INFORME, PORQUE ALGUNOS     *
000710*                   EXTRACTOS TRAEN EL CARACTER "|" DENTRO DEL   *
000720*                   VALOR Y ROMPIA LAS TABLAS DEL INFORME.       *
000730*   09/05/2007 PDR TCK-0649 SI NO SE ENTREGA ECLIST, EL PROGRAMA *
000740*                   TOMA TODOS LOS EXTRACTOS DEL DIRECTORIO DE   *
000750*                   DATOS EN VEZ DE TERMINAR CON ERROR.          *
000760*   21/01/2010 PDR TCK-0710 SE AGREGA LA SECCION DE COMBINACIONES*
000770*                   POR PREFIJO DE 1 A N COLUMNAS (SECCION 2).   *
000780*   06/08/2013 GMP TCK-0788 REVISION GENERAL PARA EL AREA DE     *
000790*                   CONTRALORIA; SE DOCUMENTAN LOS PARRAFOS Y SE *
000800*                   ORDENA EL PROGRAMA POR SECCIONES NUMERADAS.  *
000810*   19/03/2015 GMP TCK-0821 LOS PARRAFOS DE LA 788 QUEDARON A    *
000820*                   MEDIAS: SE REHACEN COMO SECTIONS DE VERDAD   *
000830*                   CON SALIDA -E. EXIT., IGUAL QUE MORAS1 Y     *
000840*                   MIGRACFS, EN VEZ DEL PERFORM ... THRU ...    *
000850*                   -EXIT QUE SE HABIA DEJADO A MEDIO CONVERTIR. *
000860*   02/09/2016 PDR TCK-0855 EL TOKEN DE FILTRO "VACIO" SE RENOM- *
000870*                   BRA A "LEER" Y "NO VACIO" A "NICHTLEER" POR  *
000880*                   PEDIDO DEL AREA USUARIA (ASI VIENE DOCUMEN-  *
000890*                   TADO EN EL MANUAL DEL EXTRACTO); SE CONSERVAN*
000900*                   LOS SINONIMOS EMPTY/BLANK/NULL/NONE Y        *
000910*                   NOTEMPTY/NOT_EMPTY POR COMPATIBILIDAD.       *
000920*   14/06/2018 PDR TCK-0902 SI UN NOMBRE DE LA LISTA EXPLICITA   *
000930*                   (ECLIST) NO TERMINA EN .CSV SE RECHAZA POR   *
000940*                   NOMBRE AL ARMAR LA TABLA, EN VEZ DE DEJAR    *
000950*                   QUE FALLE MAS ADELANTE, GENERICO, AL ABRIR   *
000960*                   EL EXTRACTO EN LA CARGA DEL ARCHIVO.         *
000970*   30/11/2019 PDR TCK-0918 LOS ENCABEZADOS DE LOS CUADROS DE    *
000980*                   LAS SECCIONES 1 Y 2 DEL INFORME SE HABIAN    *
000990*                   ESCRITO TRADUCIDOS AL ESPANOL; EL MANUAL DEL *
001000*                   EXTRACTO LOS DA EN ALEMAN, LITERALES, IGUAL  *
001010*                   QUE EL RENGLON DE ALINEACION QUE YA SE COPIA *
001020*                   TAL CUAL; SE CORRIGEN AMBOS ENCABEZADOS.     *
001030*   12/03/2021 GMP TCK-0925 LA ETIQUETA DE COMBINACION DE LA     *
001040*                   SECCION 2 SE CORTABA A 60 POSICIONES AL      *
001050*                   ESCAPARLA; SE AMPLIAN WKS-TEXTO-ORIGINAL Y   *
001060*                   WKS-CAMPO-A-MEDIR A 200 POSICIONES PARA QUE  *
001070*                   ENTRE LA ETIQUETA COMPLETA (HASTA 10         *
001080*                   COLUMNAS DE ANALISIS POR COMBINACION).       *
001090*   12/03/2021 GMP TCK-0926 EN 000-MAIN NO SE VOLVIA A PROBAR    *
001100*                   HUBO-ERROR-DE-COLUMNAS DESPUES DE 150; UN    *
001110*                   NOMBRE DE ECLIST CON EXTENSION NO SOPORTADA  *
001120*                   DEJABA WKS-TOTAL-ARCHIVOS EN CERO Y EL       *
001130*                   PROGRAMA TERMINABA EXPLORANDO EL DIRECTORIO  *
001140*                   COMPLETO EN VEZ DE PARAR CON EL ERROR; SE    *
001150*                   AGREGA EL SEGUNDO IF EN 000-MAIN Y SE PROTEGE*
001160*                   LA EXPLORACION DE DIRECTORIO DENTRO DE 150.  *
001170******************************************************************
001180 ENVIRONMENT DIVISION.
001190 CONFIGURATION SECTION.
001200 SPECIAL-NAMES.
001210     C01                 IS TOP-OF-FORM
001220     CLASS ALFABETICO    IS 'A' THRU 'Z' 'a' THRU 'z'
001230     UPSI-0              IS WKS-CONMUTADOR-DEPURACION.
001240 INPUT-OUTPUT SECTION.
001250 FILE-CONTROL.
001260     SELECT ECPARM ASSIGN TO ECPARM
001270            ORGANIZATION IS LINE SEQUENTIAL
001280            FILE STATUS  IS FS-ECPARM
001290                            FSE-ECPARM.
001300     SELECT ECLIST ASSIGN TO ECLIST
001310            ORGANIZATION IS LINE SEQUENTIAL
001320            FILE STATUS  IS FS-ECLIST
001330                            FSE-ECLIST.
001340     SELECT ECDATO ASSIGN TO DYNAMIC WKS-RUTA-ARCHIVO-DATOS
001350            ORGANIZATION IS LINE SEQUENTIAL
001360            FILE STATUS  IS FS-ECDATO
001370                            FSE-ECDATO.
001380     SELECT ECRPTO ASSIGN TO DYNAMIC WKS-RUTA-ARCHIVO-REPORTE
001390            ORGANIZATION IS LINE SEQUENTIAL
001400            FILE STATUS  IS FS-ECRPTO
001410                            FSE-ECRPTO.
001420 DATA DIVISION.
001430 FILE SECTION.
001440******************************************************************
001450*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001460******************************************************************
001470*   PARAMETROS DE LA CORRIDA (UN SOLO REGISTRO).
001480 FD  ECPARM.
001490     COPY ECPARM.
001500*   LISTA EXPLICITA DE EXTRACTOS A PROCESAR (OPCIONAL).
001510 FD  ECLIST.
001520     COPY ECLIST.
001530*   EXTRACTO CONTABLE DE ENTRADA (RENGLON CRUDO SEPARADO POR
001540*   COMAS; SE PARTE EN CELDAS EN WORKING-STORAGE).
001550 FD  ECDATO.
001560 01  EC-LINEA-CRUDA              PIC X(600).
001570*   INFORME DE SALIDA (RENGLON DE TEXTO EN FORMATO DE TABLAS).
001580 FD  ECRPTO.
001590 01  RPT-LINEA-SALIDA            PIC X(200).
001600 WORKING-STORAGE SECTION.
001610******************************************************************
001620*   ITEMS 77 DE USO GENERAL (CONTADOR Y CONMUTADORES SUELTOS)    *
001630******************************************************************
001640 77  WKS-LARGO-NOMBRE-LISTA        PIC 9(03) COMP VALUE ZERO.
001650 77  WKS-EXTENSION-VALIDA          PIC 9(01) VALUE ZERO.
001660     88  EXTENSION-ES-VALIDA                 VALUE 1.
001670 77  WKS-NOMBRE-EN-ERROR           PIC X(60) VALUE SPACES.
001680******************************************************************
001690*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001700******************************************************************
001710 01  WKS-FS-STATUS.
001720     02  WKS-STATUS.
001730*          PARAMETROS DE LA CORRIDA
001740         04  FS-ECPARM             PIC 9(02) VALUE ZEROES.
001750         04  FSE-ECPARM.
001760             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
001770             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
001780             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
001790*          LISTA EXPLICITA DE EXTRACTOS
001800         04  FS-ECLIST             PIC 9(02) VALUE ZEROES.
001810         04  FSE-ECLIST.
001820             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
001830             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
001840             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
001850*          EXTRACTO CONTABLE DE ENTRADA
001860         04  FS-ECDATO             PIC 9(02) VALUE ZEROES.
001870         04  FSE-ECDATO.
001880             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
001890             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
001900             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
001910*          INFORME DE SALIDA
001920         04  FS-ECRPTO             PIC 9(02) VALUE ZEROES.
001930         04  FSE-ECRPTO.
001940             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
001950             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
001960             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
001970*          VARIABLES RUTINA DE FSE
001980         04  PROGRAMA              PIC X(08) VALUE SPACES.
001990         04  ARCHIVO               PIC X(08) VALUE SPACES.
002000         04  ACCION                PIC X(10) VALUE SPACES.
002010         04  LLAVE                 PIC X(32) VALUE SPACES.
002020         04  FILLER                PIC X(04) VALUE SPACES.
002030******************************************************************
002040*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
002050******************************************************************
002060 01  WKS-CONMUTADOR-DEPURACION    PIC X(01) VALUE '0'.
002070 01  WKS-INDICADORES.
002080     02  WKS-FIN-DATOS             PIC 9(01) VALUE ZEROES.
002090         88  FIN-ARCHIVO-DATOS               VALUE 1.
002100     02  WKS-FIN-LISTA             PIC 9(01) VALUE ZEROES.
002110         88  FIN-LISTA-EXPLICITA              VALUE 1.
002120     02  WKS-HAY-LISTA             PIC 9(01) VALUE ZEROES.
002130         88  LISTA-EXPLICITA-DADA              VALUE 1.
002140         88  LISTA-EXPLICITA-VACIA             VALUE 0.
002150     02  WKS-COLUMNA-VALIDA        PIC 9(01) VALUE ZEROES.
002160         88  COLUMNA-FUE-RESUELTA              VALUE 1.
002170     02  WKS-COLUMNA-RESUELTA      PIC 9(02) COMP VALUE ZERO.
002180     02  WKS-COLUMNAS-EN-ERROR     PIC 9(01) VALUE ZEROES.
002190         88  HUBO-ERROR-DE-COLUMNAS             VALUE 1.
002200     02  WKS-CELDA-ES-VACIA-IND    PIC 9(01) VALUE ZEROES.
002210         88  CELDA-ES-VACIA                    VALUE 1.
002220     02  WKS-INTERCAMBIOS         PIC 9(01) VALUE ZEROES.
002230         88  HUBO-INTERCAMBIO                  VALUE 1.
002240         88  NO-HUBO-INTERCAMBIO               VALUE 0.
002250     02  FILLER                    PIC X(04) VALUE SPACES.
002260*--> TOKENS DE FILTRO ESPECIALES, EVALUADOS SOBRE LA FORMA
002270*    NORMALIZADA (RECORTADA Y EN MINUSCULAS) DEL VALOR DE FILTRO.
002280 01  WKS-FILTRO-VALOR-NORM         PIC X(30) VALUE SPACES.
002290     88  FILTRO-ES-VACIO                    VALUE 'leer',
002300                                                  'empty',
002310                                                  'blank',
002320                                                  'null',
002330                                                  'none',
002340                                                  SPACES.
002350     88  FILTRO-NO-ES-VACIO                 VALUE 'nichtleer',
002360                                                  'notempty',
002370                                                  'not_empty'.
002380 01  WKS-CONTADORES.
002390     02  WKS-TOTAL-ARCHIVOS        PIC 9(04) COMP VALUE ZERO.
002400     02  WKS-IDX-ARCH              PIC 9(04) COMP VALUE ZERO.
002410     02  WKS-IDX-ARCH2             PIC 9(04) COMP VALUE ZERO.
002420     02  WKS-IDX-COL               PIC 9(02) COMP VALUE ZERO.
002430     02  WKS-IDX-FILA              PIC 9(05) COMP VALUE ZERO.
002440     02  WKS-IDX-GRUPO             PIC 9(05) COMP VALUE ZERO.
002450     02  WKS-IDX-GRUPO2            PIC 9(05) COMP VALUE ZERO.
002460     02  WKS-J                     PIC 9(02) COMP VALUE ZERO.
002470     02  WKS-K                     PIC 9(02) COMP VALUE ZERO.
002480     02  WKS-Y                     PIC 9(02) COMP VALUE ZERO.
002490     02  WKS-POS                   PIC 9(03) COMP VALUE ZERO.
002500     02  WKS-POS-ORIG              PIC 9(03) COMP VALUE ZERO.
002510     02  WKS-POS-DEST              PIC 9(03) COMP VALUE ZERO.
002520     02  WKS-LARGO-CAMPO           PIC 9(03) COMP VALUE ZERO.
002530     02  WKS-LARGO-TOKEN           PIC 9(02) COMP VALUE ZERO.
002540     02  WKS-LARGO-CLAVE           PIC 9(03) COMP VALUE ZERO.
002550     02  WKS-CAMPOS-LEIDOS         PIC 9(02) COMP VALUE ZERO.
002560     02  WKS-COL-FILTRO            PIC 9(02) COMP VALUE ZERO.
002570     02  WKS-COL-ANALISIS-IDX      PIC 9(02) COMP VALUE ZERO
002580                                   OCCURS 10 TIMES.
002590     02  WKS-VALOR-BASE26          PIC 9(05) COMP VALUE ZERO.
002600     02  WKS-TOTAL-GRUPOS-COMPAC   PIC 9(05) COMP VALUE ZERO.
002610     02  WKS-LIMITE-FILAS          PIC 9(05) COMP VALUE ZERO.
002620     02  WKS-TOTAL-ARCHIVO-FILAS   PIC 9(07) COMP VALUE ZERO.
002630     02  WKS-TOTAL-ARCHIVO-MATCH   PIC 9(07) COMP VALUE ZERO.
002640     02  WKS-TOTAL-INFORMES        PIC 9(05) COMP VALUE ZERO.
002650     02  FILLER                    PIC X(04) VALUE SPACES.
002660 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
002670******************************************************************
002680*   TABLA DE LETRAS PARA RESOLVER COLUMNAS DE HOJA DE CALCULO    *
002690******************************************************************
002700 01  WKS-TABLA-LETRAS              PIC X(26)
002710                                    VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002720 01  WKS-TABLA-LETRAS-R REDEFINES WKS-TABLA-LETRAS.
002730     02  WKS-LETRA                 PIC X(01) OCCURS 26 TIMES.
002740******************************************************************
002750*   FECHA Y HORA DE SISTEMA (PARA EL ENCABEZADO DEL INFORME)     *
002760******************************************************************
002770 01  WKS-FECHA-SISTEMA             PIC 9(06) VALUE ZEROES.
002780 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
002790     02  WKS-FECHA-SIS-AA          PIC 9(02).
002800     02  WKS-FECHA-SIS-MM          PIC 9(02).
002810     02  WKS-FECHA-SIS-DD          PIC 9(02).
002820 01  WKS-HORA-SISTEMA              PIC 9(08) VALUE ZEROES.
002830 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
002840     02  WKS-HORA-SIS-HH           PIC 9(02).
002850     02  WKS-HORA-SIS-MM           PIC 9(02).
002860     02  WKS-HORA-SIS-SS           PIC 9(02).
002870     02  WKS-HORA-SIS-CC           PIC 9(02).
002880 01  WKS-ANIO-COMPLETO              PIC 9(04) VALUE ZEROES.
002890 01  WKS-FECHA-REPORTE.
002900     02  WKS-FR-AAAA               PIC 9(04).
002910     02  FILLER                    PIC X(01) VALUE '-'.
002920     02  WKS-FR-MM                 PIC 9(02).
002930     02  FILLER                    PIC X(01) VALUE '-'.
002940     02  WKS-FR-DD                 PIC 9(02).
002950     02  FILLER                    PIC X(01) VALUE SPACE.
002960     02  WKS-FR-HH                 PIC 9(02).
002970     02  FILLER                    PIC X(01) VALUE ':'.
002980     02  WKS-FR-MI                 PIC 9(02).
002990     02  FILLER                    PIC X(01) VALUE ':'.
003000     02  WKS-FR-SS                 PIC 9(02).
003010******************************************************************
003020*   TABLA DE EXTRACTOS A PROCESAR EN LA CORRIDA                  *
003030******************************************************************
003040 01  WKS-TABLA-ARCHIVOS.
003050     02  WKS-TOTAL-NOMBRES         PIC 9(04) COMP VALUE ZERO.
003060     02  WKS-NOMBRE-ENT OCCURS 1 TO 500 TIMES
003070                        DEPENDING ON WKS-TOTAL-NOMBRES
003080                        INDEXED BY WKS-IDX-NOM.
003090         05  WKS-NOMBRE-ARCHIVO    PIC X(60).
003100         05  WKS-NOMBRE-ARCHIVO-MAY PIC X(60).
003110         05  FILLER                PIC X(10).
003120 01  WKS-NOMBRE-TEMP.
003130     02  WKS-NOMBRE-TEMP-ARCH      PIC X(60).
003140     02  WKS-NOMBRE-TEMP-ARCH-MAY  PIC X(60).
003150     02  FILLER                    PIC X(10).
003160 01  WKS-RUTA-ARCHIVO-DATOS        PIC X(160) VALUE SPACES.
003170 01  WKS-RUTA-ARCHIVO-REPORTE      PIC X(160) VALUE SPACES.
003180 01  WKS-NOMBRE-BASE               PIC X(60)  VALUE SPACES.
003190******************************************************************
003200*   CAPA DE LA FILA (ENCABEZADO Y FILA DE TRABAJO ACTUAL)        *
003210******************************************************************
003220 COPY ECDATO.
003230 COPY ECDATO REPLACING ==EC-FILA-DATOS==   BY ==EC-FILA-ACTUAL==
003240                       ==EC-COL-VALOR==     BY ==EC-COL-ACTUAL==
003250                       ==EC-IDX-COL==       BY ==EC-IDX-COL-ACT==
003260                       ==EC-COL-CANTIDAD==  BY ==EC-COL-CANT-ACT==.
003270 01  WKS-NOMBRE-COL-FILTRO         PIC X(30) VALUE SPACES.
003280 01  WKS-NOMBRE-COL-ANALISIS       PIC X(30) OCCURS 10 TIMES
003290                                   VALUE SPACES.
003300******************************************************************
003310*   TABLA DE FILAS DE DATOS DEL EXTRACTO ACTUAL (EN MEMORIA)     *
003320******************************************************************
003330 01  WKS-TABLA-FILAS.
003340     02  WKS-TOTAL-FILAS-LEIDAS    PIC 9(05) COMP VALUE ZERO.
003350     02  WKS-FILA OCCURS 1 TO 5000 TIMES
003360                  DEPENDING ON WKS-TOTAL-FILAS-LEIDAS
003370                  INDEXED BY WKS-IDX-FILA-X.
003380         05  WKS-FILA-VALOR        PIC X(30) OCCURS 20 TIMES.
003390         05  WKS-FILA-COINCIDE     PIC 9(01).
003400             88  FILA-COINCIDE-FILTRO       VALUE 1.
003410             88  FILA-NO-COINCIDE-FILTRO    VALUE 0.
003420         05  FILLER                PIC X(09).
003430******************************************************************
003440*   TABLA DE GRUPOS (VALORES DE COLUMNA O COMBINACIONES)         *
003450******************************************************************
003460 01  WKS-TABLA-GRUPOS.
003470     02  WKS-TOTAL-GRUPOS          PIC 9(05) COMP VALUE ZERO.
003480     02  WKS-GRUPO OCCURS 1 TO 2000 TIMES
003490                   DEPENDING ON WKS-TOTAL-GRUPOS
003500                   INDEXED BY WKS-IDX-GRUPO-X.
003510         05  WKS-GRUPO-CLAVE       PIC X(30) OCCURS 10 TIMES.
003520         05  WKS-GRUPO-CLAVE-PLANA REDEFINES WKS-GRUPO-CLAVE
003530                                   PIC X(300).
003540         05  WKS-GRUPO-NUM-CLAVES  PIC 9(02).
003550         05  WKS-GRUPO-TOTAL       PIC 9(07) COMP.
003560         05  WKS-GRUPO-COINCIDE    PIC 9(07) COMP.
003570         05  WKS-GRUPO-PORCENTAJE  PIC 9(03)V99.
003580         05  FILLER                PIC X(05).
003590 01  WKS-GRUPO-TEMP-AREA.
003600     02  WKS-GRUPO-TEMP-CLAVE      PIC X(30) OCCURS 10 TIMES.
003610     02  WKS-GRUPO-TEMP-NUM-CLAVES PIC 9(02).
003620     02  WKS-GRUPO-TEMP-TOTAL      PIC 9(07) COMP.
003630     02  WKS-GRUPO-TEMP-COINCIDE   PIC 9(07) COMP.
003640     02  WKS-GRUPO-TEMP-PORCENTAJE PIC 9(03)V99.
003650     02  FILLER                    PIC X(05).
003660 01  WKS-CLAVE-BUSCADA.
003670     02  WKS-CLAVE-BUSCADA-PARTE   PIC X(30) OCCURS 10 TIMES.
003680*    NOTA: NO SE AGREGA FILLER A ESTE 01 PORQUE LO REDEFINE
003690*    WKS-CLAVE-BUSCADA-PLANA CON UN LARGO EXACTO DE 300 (10X30).
003700 01  WKS-CLAVE-BUSCADA-PLANA REDEFINES WKS-CLAVE-BUSCADA
003710                              PIC X(300).
003720******************************************************************
003730*   CAMPOS DE NORMALIZACION Y COMPARACION DE TEXTO               *
003740******************************************************************
003750 01  WKS-CAMPO-A-MEDIR             PIC X(200) VALUE SPACES.
003760 01  WKS-CELDA-ENTRADA             PIC X(30)  VALUE SPACES.
003770 01  WKS-CELDA-NORMALIZADA         PIC X(30)  VALUE SPACES.
003780 01  WKS-CELDA-MINUS               PIC X(30)  VALUE SPACES.
003790 01  WKS-CLAVE-DISPLAY             PIC X(30)  VALUE SPACES.
003800 01  WKS-TOKEN-COLUMNA             PIC X(30)  VALUE SPACES.
003810 01  WKS-CAR-LETRA                 PIC X(01)  VALUE SPACE.
003820******************************************************************
003830*   CAMPOS PARA ESCAPAR TEXTO AL FORMATO DE TABLAS DEL INFORME   *
003840******************************************************************
003850 01  WKS-TEXTO-ORIGINAL            PIC X(200) VALUE SPACES.
003860 01  WKS-TEXTO-ESCAPADO            PIC X(200) VALUE SPACES.
003870 01  WKS-CAR-ORIGEN                PIC X(01)  VALUE SPACE.
003880******************************************************************
003890*   CAMPOS EDITADOS Y LINEA DE TRABAJO DEL INFORME               *
003900******************************************************************
003910 01  WKS-LINEA-REPORTE             PIC X(200) VALUE SPACES.
003920 01  WKS-ETIQUETA-COMBINACION      PIC X(200) VALUE SPACES.
003930 01  WKS-NUM-EDITADO               PIC ZZZZZZ9.
003940 01  WKS-TEXTO-NUMERO              PIC X(09) VALUE SPACES.
003950 01  WKS-PCT-EDITADO               PIC ZZ9.99.
003960 01  WKS-PCT-ARCHIVO               PIC 9(03)V99 VALUE ZERO.
003970 01  WKS-FILTRO-DESCRIPCION        PIC X(80)  VALUE SPACES.
003980 PROCEDURE DIVISION.
003990******************************************************************
004000*               S E C C I O N    P R I N C I P A L               *
004010******************************************************************
004020 000-MAIN SECTION.
004030     PERFORM 100-LEE-PARAMETROS
004040     IF NOT HUBO-ERROR-DE-COLUMNAS
004050        PERFORM 150-RESUELVE-LISTA-ARCHIVOS
004060        IF NOT HUBO-ERROR-DE-COLUMNAS
004070           PERFORM 200-PROCESA-UN-ARCHIVO
004080              VARYING WKS-IDX-ARCH FROM 1 BY 1
004090              UNTIL WKS-IDX-ARCH > WKS-TOTAL-ARCHIVOS
004100        END-IF
004110     END-IF
004120     PERFORM 900-ESTADISTICAS
004130     STOP RUN.
004140 000-MAIN-E. EXIT.
004150******************************************************************
004160*  100 -- LECTURA DEL REGISTRO DE PARAMETROS DE LA CORRIDA       *
004170******************************************************************
004180 100-LEE-PARAMETROS SECTION.
004190     MOVE 'ECFILT1'  TO PROGRAMA
004200     MOVE ZERO       TO WKS-COLUMNAS-EN-ERROR
004210     OPEN INPUT ECPARM
004220     IF FS-ECPARM NOT EQUAL 0
004230        MOVE 'OPEN'    TO ACCION
004240        MOVE SPACES    TO LLAVE
004250        MOVE 'ECPARM'  TO ARCHIVO
004260        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004270                              FS-ECPARM, FSE-ECPARM
004280        DISPLAY '>>> NO SE PUDO ABRIR ECPARM <<<' UPON CONSOLE
004290        MOVE 1 TO WKS-COLUMNAS-EN-ERROR
004300        GO TO 100-LEE-PARAMETROS-E
004310     END-IF
004320     READ ECPARM INTO PRM-REGISTRO-PARAMETROS
004330        AT END
004340           DISPLAY '>>> ECPARM SIN REGISTRO DE PARAMETROS <<<'
004350                   UPON CONSOLE
004360           MOVE 1 TO WKS-COLUMNAS-EN-ERROR
004370     END-READ
004380     CLOSE ECPARM
004390     IF PRM-TOP-VALORES = ZERO
004400        MOVE 30 TO PRM-TOP-VALORES
004410     END-IF
004420     IF PRM-TOP-COMBOS = ZERO
004430        MOVE 10 TO PRM-TOP-COMBOS
004440     END-IF
004450     IF PRM-TAM-MIN-GRUPO = ZERO
004460        MOVE 1  TO PRM-TAM-MIN-GRUPO
004470     END-IF
004480     MOVE PRM-FILTRO-VALOR TO WKS-CELDA-ENTRADA
004490     PERFORM 930-NORMALIZA-TEXTO
004500     MOVE WKS-CELDA-NORMALIZADA TO WKS-FILTRO-VALOR-NORM
004510     INSPECT WKS-FILTRO-VALOR-NORM
004520        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004530                TO 'abcdefghijklmnopqrstuvwxyz'.
004540 100-LEE-PARAMETROS-E. EXIT.
004550******************************************************************
004560*  150 -- ARMA LA TABLA DE EXTRACTOS A PROCESAR EN LA CORRIDA    *
004570******************************************************************
004580 150-RESUELVE-LISTA-ARCHIVOS SECTION.
004590     MOVE ZERO TO WKS-TOTAL-ARCHIVOS
004600     MOVE ZERO TO WKS-FIN-LISTA
004610     OPEN INPUT ECLIST
004620     IF FS-ECLIST NOT EQUAL 0
004630        MOVE ZERO TO WKS-HAY-LISTA
004640     ELSE
004650        PERFORM 155-LEE-UN-NOMBRE-LISTA
004660           UNTIL FIN-LISTA-EXPLICITA
004670        CLOSE ECLIST
004680        IF WKS-TOTAL-ARCHIVOS > ZERO
004690           MOVE 1 TO WKS-HAY-LISTA
004700        ELSE
004710           MOVE ZERO TO WKS-HAY-LISTA
004720        END-IF
004730     END-IF
004740     IF NOT HUBO-ERROR-DE-COLUMNAS
004750        IF NOT LISTA-EXPLICITA-DADA
004760           PERFORM 160-EXPLORA-DIRECTORIO
004770        END-IF
004780        PERFORM 170-ORDENA-LISTA-ARCHIVOS
004790        IF WKS-TOTAL-ARCHIVOS = ZERO
004800           DISPLAY '>>> NO SE ENCONTRO NINGUN EXTRACTO A PROCESAR'
004810                   UPON CONSOLE
004820        END-IF
004830     END-IF.
004840 150-RESUELVE-LISTA-ARCHIVOS-E. EXIT.
004850*   14/06/2018 PDR TCK-0902 SE VALIDA LA EXTENSION DE CADA
004860*                   NOMBRE DE LA LISTA EXPLICITA AL ARMAR LA
004870*                   TABLA (VER 155).
004880 155-LEE-UN-NOMBRE-LISTA SECTION.
004890     READ ECLIST INTO LST-REGISTRO-LISTA
004900        AT END
004910           MOVE 1 TO WKS-FIN-LISTA
004920           GO TO 155-LEE-UN-NOMBRE-LISTA-E
004930     END-READ
004940     IF LST-NOMBRE-ARCHIVO NOT = SPACES
004950        MOVE LST-NOMBRE-ARCHIVO TO WKS-CAMPO-A-MEDIR
004960        PERFORM 990-CALCULA-LARGO-CAMPO
004970        MOVE WKS-LARGO-CAMPO TO WKS-LARGO-NOMBRE-LISTA
004980        MOVE ZERO TO WKS-EXTENSION-VALIDA
004990        IF WKS-LARGO-NOMBRE-LISTA > 4
005000           IF LST-NOMBRE-ARCHIVO(WKS-LARGO-NOMBRE-LISTA - 3:4)
005010                 = '.csv' OR
005020              LST-NOMBRE-ARCHIVO(WKS-LARGO-NOMBRE-LISTA - 3:4)
005030                 = '.CSV'
005040              MOVE 1 TO WKS-EXTENSION-VALIDA
005050           END-IF
005060        END-IF
005070        IF EXTENSION-ES-VALIDA
005080           ADD 1 TO WKS-TOTAL-ARCHIVOS
005090           MOVE LST-NOMBRE-ARCHIVO
005100                TO WKS-NOMBRE-ARCHIVO(WKS-TOTAL-ARCHIVOS)
005110           MOVE LST-NOMBRE-ARCHIVO
005120                TO WKS-NOMBRE-ARCHIVO-MAY(WKS-TOTAL-ARCHIVOS)
005130           INSPECT WKS-NOMBRE-ARCHIVO-MAY(WKS-TOTAL-ARCHIVOS)
005140              CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005150                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005160        ELSE
005170           MOVE LST-NOMBRE-ARCHIVO TO WKS-NOMBRE-EN-ERROR
005180           DISPLAY '>>> EXTENSION NO SOPORTADA EN LA LISTA: '
005190                   WKS-NOMBRE-EN-ERROR UPON CONSOLE
005200           MOVE 1 TO WKS-COLUMNAS-EN-ERROR
005210        END-IF
005220     END-IF.
005230 155-LEE-UN-NOMBRE-LISTA-E. EXIT.
005240******************************************************************
005250*  160 -- SIN LISTA EXPLICITA: TOMA TODOS LOS .CSV DEL DIRECTORIO*
005260******************************************************************
005270 160-EXPLORA-DIRECTORIO SECTION.
005280     MOVE ZERO TO WKS-TOTAL-ARCHIVOS
005290     MOVE LOW-VALUES TO WKS-NOMBRE-TEMP-ARCH
005300     CALL 'CBL_DIR_SCAN' USING PRM-DIR-DATOS, '*.csv',
005310                               WKS-NOMBRE-TEMP-ARCH
005320        ON EXCEPTION
005330           DISPLAY '>>> NO SE PUDO EXPLORAR EL DIRECTORIO DE '
005340                   'DATOS <<<' UPON CONSOLE
005350           GO TO 160-EXPLORA-DIRECTORIO-E
005360     END-CALL
005370     PERFORM 165-ACUMULA-NOMBRE-DIRECTORIO
005380        UNTIL WKS-NOMBRE-TEMP-ARCH = SPACES
005390           OR WKS-NOMBRE-TEMP-ARCH = LOW-VALUES
005400           OR WKS-TOTAL-ARCHIVOS > 499.
005410 160-EXPLORA-DIRECTORIO-E. EXIT.
005420 165-ACUMULA-NOMBRE-DIRECTORIO SECTION.
005430     ADD 1 TO WKS-TOTAL-ARCHIVOS
005440     MOVE WKS-NOMBRE-TEMP-ARCH
005450          TO WKS-NOMBRE-ARCHIVO(WKS-TOTAL-ARCHIVOS)
005460     MOVE WKS-NOMBRE-TEMP-ARCH
005470          TO WKS-NOMBRE-ARCHIVO-MAY(WKS-TOTAL-ARCHIVOS)
005480     INSPECT WKS-NOMBRE-ARCHIVO-MAY(WKS-TOTAL-ARCHIVOS)
005490        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005500                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005510     CALL 'CBL_DIR_SCAN' USING PRM-DIR-DATOS, '*.csv',
005520                               WKS-NOMBRE-TEMP-ARCH
005530        ON EXCEPTION
005540           MOVE SPACES TO WKS-NOMBRE-TEMP-ARCH
005550     END-CALL.
005560 165-ACUMULA-NOMBRE-DIRECTORIO-E. EXIT.
005570******************************************************************
005580*  170 -- ORDENA LA LISTA DE EXTRACTOS SIN DISTINGUIR MAYUSCULAS *
005590******************************************************************
005600 170-ORDENA-LISTA-ARCHIVOS SECTION.
005610     MOVE 1 TO WKS-INTERCAMBIOS
005620     PERFORM 171-PASADA-BURBUJA-ARCHIVOS
005630        UNTIL NO-HUBO-INTERCAMBIO.
005640 170-ORDENA-LISTA-ARCHIVOS-E. EXIT.
005650 171-PASADA-BURBUJA-ARCHIVOS SECTION.
005660     MOVE ZERO TO WKS-INTERCAMBIOS
005670     IF WKS-TOTAL-ARCHIVOS > 1
005680        PERFORM 172-COMPARA-Y-CAMBIA-ARCHIVOS
005690           VARYING WKS-IDX-ARCH FROM 1 BY 1
005700           UNTIL WKS-IDX-ARCH > WKS-TOTAL-ARCHIVOS - 1
005710     END-IF.
005720 171-PASADA-BURBUJA-ARCHIVOS-E. EXIT.
005730 172-COMPARA-Y-CAMBIA-ARCHIVOS SECTION.
005740     COMPUTE WKS-IDX-ARCH2 = WKS-IDX-ARCH + 1
005750     IF WKS-NOMBRE-ARCHIVO-MAY(WKS-IDX-ARCH) >
005760        WKS-NOMBRE-ARCHIVO-MAY(WKS-IDX-ARCH2)
005770        MOVE WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH)
005780             TO WKS-NOMBRE-TEMP-ARCH
005790        MOVE WKS-NOMBRE-ARCHIVO-MAY(WKS-IDX-ARCH)
005800             TO WKS-NOMBRE-TEMP-ARCH-MAY
005810        MOVE WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH2)
005820             TO WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH)
005830        MOVE WKS-NOMBRE-ARCHIVO-MAY(WKS-IDX-ARCH2)
005840             TO WKS-NOMBRE-ARCHIVO-MAY(WKS-IDX-ARCH)
005850        MOVE WKS-NOMBRE-TEMP-ARCH
005860             TO WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH2)
005870        MOVE WKS-NOMBRE-TEMP-ARCH-MAY
005880             TO WKS-NOMBRE-ARCHIVO-MAY(WKS-IDX-ARCH2)
005890        MOVE 1 TO WKS-INTERCAMBIOS
005900     END-IF.
005910 172-COMPARA-Y-CAMBIA-ARCHIVOS-E. EXIT.
005920******************************************************************
005930*  200 -- PROCESA UN EXTRACTO: CARGA, ANALIZA Y ESCRIBE INFORME  *
005940******************************************************************
005950 200-PROCESA-UN-ARCHIVO SECTION.
005960     MOVE ZERO TO WKS-COLUMNAS-EN-ERROR
005970     PERFORM 300-CARGA-ARCHIVO
005980     IF FS-ECDATO = ZERO
005990        PERFORM 400-RESUELVE-COLUMNAS
006000        IF NOT HUBO-ERROR-DE-COLUMNAS
006010           PERFORM 500-EVALUA-FILTRO
006020           PERFORM 600-AGRUPA-POR-COLUMNA
006030           PERFORM 700-AGRUPA-COMBINACIONES
006040           PERFORM 800-ESCRIBE-REPORTE
006050           ADD 1 TO WKS-TOTAL-INFORMES
006060           DISPLAY 'ECFILT1: INFORME ESCRITO PARA '
006070                   WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH)
006080                   UPON CONSOLE
006090        END-IF
006100     END-IF.
006110 200-PROCESA-UN-ARCHIVO-E. EXIT.
006120******************************************************************
006130*  300 -- ABRE EL EXTRACTO, LEE EL ENCABEZADO Y LAS FILAS        *
006140******************************************************************
006150 300-CARGA-ARCHIVO SECTION.
006160     STRING PRM-DIR-DATOS   DELIMITED BY SPACE
006170            '/'             DELIMITED BY SIZE
006180            WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH) DELIMITED BY SPACE
006190       INTO WKS-RUTA-ARCHIVO-DATOS
006200     END-STRING
006210     OPEN INPUT ECDATO
006220     IF FS-ECDATO NOT EQUAL 0
006230        MOVE 'OPEN'    TO ACCION
006240        MOVE SPACES    TO LLAVE
006250        MOVE 'ECDATO'  TO ARCHIVO
006260        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006270                              FS-ECDATO, FSE-ECDATO
006280        DISPLAY '>>> NO SE PUDO ABRIR EL EXTRACTO '
006290                WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH) ' <<<'
006300                UPON CONSOLE
006310        GO TO 300-CARGA-ARCHIVO-E
006320     END-IF
006330     READ ECDATO INTO EC-LINEA-CRUDA
006340        AT END
006350           DISPLAY '>>> EXTRACTO VACIO: '
006360                   WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH) ' <<<'
006370                   UPON CONSOLE
006380           MOVE 90 TO FS-ECDATO
006390           CLOSE ECDATO
006400           GO TO 300-CARGA-ARCHIVO-E
006410     END-READ
006420     PERFORM 305-PARTE-ENCABEZADO
006430     MOVE ZERO TO WKS-TOTAL-FILAS-LEIDAS
006440     MOVE ZERO TO WKS-FIN-DATOS
006450     PERFORM 310-LEE-UNA-FILA-DATOS
006460        UNTIL FIN-ARCHIVO-DATOS
006470     CLOSE ECDATO.
006480 300-CARGA-ARCHIVO-E. EXIT.
006490 305-PARTE-ENCABEZADO SECTION.
006500     MOVE SPACES TO EC-FILA-DATOS
006510     MOVE ZERO   TO WKS-CAMPOS-LEIDOS
006520     UNSTRING EC-LINEA-CRUDA DELIMITED BY ','
006530         INTO EC-COL-VALOR(1)  EC-COL-VALOR(2)  EC-COL-VALOR(3)
006540              EC-COL-VALOR(4)  EC-COL-VALOR(5)  EC-COL-VALOR(6)
006550              EC-COL-VALOR(7)  EC-COL-VALOR(8)  EC-COL-VALOR(9)
006560              EC-COL-VALOR(10) EC-COL-VALOR(11) EC-COL-VALOR(12)
006570              EC-COL-VALOR(13) EC-COL-VALOR(14) EC-COL-VALOR(15)
006580              EC-COL-VALOR(16) EC-COL-VALOR(17) EC-COL-VALOR(18)
006590              EC-COL-VALOR(19) EC-COL-VALOR(20)
006600         TALLYING IN WKS-CAMPOS-LEIDOS
006610     END-UNSTRING
006620     MOVE WKS-CAMPOS-LEIDOS TO EC-COL-CANTIDAD.
006630 305-PARTE-ENCABEZADO-E. EXIT.
006640 310-LEE-UNA-FILA-DATOS SECTION.
006650     READ ECDATO INTO EC-LINEA-CRUDA
006660        AT END
006670           MOVE 1 TO WKS-FIN-DATOS
006680           GO TO 310-LEE-UNA-FILA-DATOS-E
006690     END-READ
006700     MOVE SPACES TO EC-FILA-ACTUAL
006710     MOVE ZERO   TO WKS-CAMPOS-LEIDOS
006720     UNSTRING EC-LINEA-CRUDA DELIMITED BY ','
006730         INTO EC-COL-ACTUAL(1)  EC-COL-ACTUAL(2)  EC-COL-ACTUAL(3)
006740              EC-COL-ACTUAL(4)  EC-COL-ACTUAL(5)  EC-COL-ACTUAL(6)
006750              EC-COL-ACTUAL(7)  EC-COL-ACTUAL(8)  EC-COL-ACTUAL(9)
006760              EC-COL-ACTUAL(10) EC-COL-ACTUAL(11) EC-COL-ACTUAL(12)
006770              EC-COL-ACTUAL(13) EC-COL-ACTUAL(14) EC-COL-ACTUAL(15)
006780              EC-COL-ACTUAL(16) EC-COL-ACTUAL(17) EC-COL-ACTUAL(18)
006790              EC-COL-ACTUAL(19) EC-COL-ACTUAL(20)
006800         TALLYING IN WKS-CAMPOS-LEIDOS
006810     END-UNSTRING
006820     IF WKS-TOTAL-FILAS-LEIDAS < 5000
006830        ADD 1 TO WKS-TOTAL-FILAS-LEIDAS
006840        PERFORM 312-COPIA-CELDAS
006850           VARYING WKS-IDX-COL FROM 1 BY 1
006860           UNTIL WKS-IDX-COL > 20
006870     END-IF.
006880 310-LEE-UNA-FILA-DATOS-E. EXIT.
006890 312-COPIA-CELDAS SECTION.
006900     MOVE EC-COL-ACTUAL(WKS-IDX-COL)
006910          TO WKS-FILA-VALOR(WKS-TOTAL-FILAS-LEIDAS, WKS-IDX-COL).
006920 312-COPIA-CELDAS-E. EXIT.
006930******************************************************************
006940*  400 -- RESUELVE LA COLUMNA DE FILTRO Y LAS DE ANALISIS        *
006950******************************************************************
006960 400-RESUELVE-COLUMNAS SECTION.
006970     MOVE ZERO TO WKS-COLUMNAS-EN-ERROR
006980     MOVE PRM-FILTRO-COLUMNA TO WKS-TOKEN-COLUMNA
006990     PERFORM 950-RESUELVE-TOKEN-COLUMNA
007000     IF COLUMNA-FUE-RESUELTA
007010        MOVE WKS-COLUMNA-RESUELTA TO WKS-COL-FILTRO
007020        MOVE EC-COL-VALOR(WKS-COL-FILTRO) TO WKS-NOMBRE-COL-FILTRO
007030     ELSE
007040        DISPLAY '>>> COLUMNA DE FILTRO NO ENCONTRADA: '
007050                PRM-FILTRO-COLUMNA ' <<<' UPON CONSOLE
007060        MOVE 1 TO WKS-COLUMNAS-EN-ERROR
007070     END-IF
007080     IF NOT HUBO-ERROR-DE-COLUMNAS
007090        PERFORM 410-RESUELVE-UNA-COL-ANALISIS
007100           VARYING WKS-J FROM 1 BY 1
007110           UNTIL WKS-J > PRM-NUM-COL-ANALISIS
007120              OR HUBO-ERROR-DE-COLUMNAS
007130     END-IF.
007140 400-RESUELVE-COLUMNAS-E. EXIT.
007150 410-RESUELVE-UNA-COL-ANALISIS SECTION.
007160     MOVE PRM-COL-ANALISIS(WKS-J) TO WKS-TOKEN-COLUMNA
007170     PERFORM 950-RESUELVE-TOKEN-COLUMNA
007180     IF COLUMNA-FUE-RESUELTA
007190        MOVE WKS-COLUMNA-RESUELTA TO WKS-COL-ANALISIS-IDX(WKS-J)
007200        MOVE EC-COL-VALOR(WKS-COLUMNA-RESUELTA)
007210             TO WKS-NOMBRE-COL-ANALISIS(WKS-J)
007220     ELSE
007230        DISPLAY '>>> COLUMNA DE ANALISIS NO ENCONTRADA: '
007240                PRM-COL-ANALISIS(WKS-J) ' <<<' UPON CONSOLE
007250        MOVE 1 TO WKS-COLUMNAS-EN-ERROR
007260     END-IF.
007270 410-RESUELVE-UNA-COL-ANALISIS-E. EXIT.
007280******************************************************************
007290*  500 -- CALCULA LA MARCA DE COINCIDENCIA DE FILTRO POR FILA    *
007300******************************************************************
007310 500-EVALUA-FILTRO SECTION.
007320     MOVE ZERO TO WKS-TOTAL-ARCHIVO-FILAS
007330     MOVE ZERO TO WKS-TOTAL-ARCHIVO-MATCH
007340     PERFORM 510-EVALUA-UNA-FILA
007350        VARYING WKS-IDX-FILA FROM 1 BY 1
007360        UNTIL WKS-IDX-FILA > WKS-TOTAL-FILAS-LEIDAS
007370     IF WKS-TOTAL-ARCHIVO-FILAS = ZERO
007380        MOVE ZERO TO WKS-PCT-ARCHIVO
007390     ELSE
007400        COMPUTE WKS-PCT-ARCHIVO ROUNDED =
007410                (WKS-TOTAL-ARCHIVO-MATCH * 100) /
007420                 WKS-TOTAL-ARCHIVO-FILAS
007430     END-IF.
007440 500-EVALUA-FILTRO-E. EXIT.
007450 510-EVALUA-UNA-FILA SECTION.
007460     ADD 1 TO WKS-TOTAL-ARCHIVO-FILAS
007470     MOVE WKS-FILA-VALOR(WKS-IDX-FILA, WKS-COL-FILTRO)
007480          TO WKS-CELDA-ENTRADA
007490     PERFORM 930-NORMALIZA-TEXTO
007500     PERFORM 940-EVALUA-CONDICION-FILTRO
007510     IF FILA-COINCIDE-FILTRO(WKS-IDX-FILA)
007520        ADD 1 TO WKS-TOTAL-ARCHIVO-MATCH
007530     END-IF.
007540 510-EVALUA-UNA-FILA-E. EXIT.
007550******************************************************************
007560*  600 -- SECCION 1: AGRUPA CADA COLUMNA DE ANALISIS POR VALOR   *
007570******************************************************************
007580 600-AGRUPA-POR-COLUMNA SECTION.
007590     PERFORM 601-AGRUPA-UNA-COLUMNA
007600        VARYING WKS-J FROM 1 BY 1
007610        UNTIL WKS-J > PRM-NUM-COL-ANALISIS.
007620 600-AGRUPA-POR-COLUMNA-E. EXIT.
007630 601-AGRUPA-UNA-COLUMNA SECTION.
007640     MOVE ZERO TO WKS-TOTAL-GRUPOS
007650     MOVE 1    TO WKS-K
007660     PERFORM 602-AGRUPA-UNA-FILA-COLUMNA
007670        VARYING WKS-IDX-FILA FROM 1 BY 1
007680        UNTIL WKS-IDX-FILA > WKS-TOTAL-FILAS-LEIDAS
007690     PERFORM 960-CALCULA-PORCENTAJE-GRUPOS
007700     PERFORM 603-DESCARTA-GRUPOS-PEQUENOS
007710     PERFORM 604-ORDENA-GRUPOS-SECCION1
007720     IF WKS-TOTAL-GRUPOS < PRM-TOP-VALORES
007730        MOVE WKS-TOTAL-GRUPOS TO WKS-LIMITE-FILAS
007740     ELSE
007750        MOVE PRM-TOP-VALORES  TO WKS-LIMITE-FILAS
007760     END-IF
007770     PERFORM 822-ESCRIBE-CUADRO-SECCION1.
007780 601-AGRUPA-UNA-COLUMNA-E. EXIT.
007790 602-AGRUPA-UNA-FILA-COLUMNA SECTION.
007800     MOVE WKS-FILA-VALOR(WKS-IDX-FILA, WKS-COL-ANALISIS-IDX(WKS-J))
007810          TO WKS-CELDA-ENTRADA
007820     PERFORM 930-NORMALIZA-TEXTO
007830     PERFORM 935-SUSTITUYE-VACIO
007840     MOVE SPACES TO WKS-CLAVE-BUSCADA
007850     MOVE WKS-CLAVE-DISPLAY TO WKS-CLAVE-BUSCADA-PARTE(1)
007860     MOVE 30 TO WKS-LARGO-CLAVE
007870     PERFORM 610-BUSCA-O-CREA-GRUPO.
007880 602-AGRUPA-UNA-FILA-COLUMNA-E. EXIT.
007890******************************************************************
007900*  610 -- BUSCA UN GRUPO POR CLAVE; SI NO EXISTE LO CREA         *
007910******************************************************************
007920 610-BUSCA-O-CREA-GRUPO SECTION.
007930     PERFORM 611-NO-OPERA
007940        VARYING WKS-IDX-GRUPO FROM 1 BY 1
007950        UNTIL WKS-IDX-GRUPO > WKS-TOTAL-GRUPOS
007960           OR (WKS-GRUPO-NUM-CLAVES(WKS-IDX-GRUPO) = WKS-K
007970               AND
007980               WKS-GRUPO-CLAVE-PLANA(WKS-IDX-GRUPO)
007990                  (1:WKS-LARGO-CLAVE) =
008000               WKS-CLAVE-BUSCADA-PLANA(1:WKS-LARGO-CLAVE))
008010     IF WKS-IDX-GRUPO > WKS-TOTAL-GRUPOS
008020        ADD 1 TO WKS-TOTAL-GRUPOS
008030        MOVE SPACES TO WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 1)
008040                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 2)
008050                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 3)
008060                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 4)
008070                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 5)
008080                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 6)
008090                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 7)
008100                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 8)
008110                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 9)
008120                        WKS-GRUPO-CLAVE(WKS-TOTAL-GRUPOS, 10)
008130        MOVE WKS-CLAVE-BUSCADA-PLANA(1:WKS-LARGO-CLAVE)
008140             TO WKS-GRUPO-CLAVE-PLANA(WKS-TOTAL-GRUPOS)
008150                (1:WKS-LARGO-CLAVE)
008160        MOVE WKS-K    TO WKS-GRUPO-NUM-CLAVES(WKS-TOTAL-GRUPOS)
008170        MOVE ZERO     TO WKS-GRUPO-TOTAL(WKS-TOTAL-GRUPOS)
008180        MOVE ZERO     TO WKS-GRUPO-COINCIDE(WKS-TOTAL-GRUPOS)
008190        MOVE WKS-TOTAL-GRUPOS TO WKS-IDX-GRUPO
008200     END-IF
008210     ADD 1 TO WKS-GRUPO-TOTAL(WKS-IDX-GRUPO)
008220     IF FILA-COINCIDE-FILTRO(WKS-IDX-FILA)
008230        ADD 1 TO WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO)
008240     END-IF.
008250 610-BUSCA-O-CREA-GRUPO-E. EXIT.
008260 611-NO-OPERA SECTION.
008270     CONTINUE.
008280 611-NO-OPERA-E. EXIT.
008290******************************************************************
008300*  960 -- CALCULA EL PORCENTAJE DE CADA GRUPO DE LA TABLA        *
008310******************************************************************
008320 960-CALCULA-PORCENTAJE-GRUPOS SECTION.
008330     PERFORM 961-CALCULA-PORCENTAJE-UN-GRUPO
008340        VARYING WKS-IDX-GRUPO FROM 1 BY 1
008350        UNTIL WKS-IDX-GRUPO > WKS-TOTAL-GRUPOS.
008360 960-CALCULA-PORCENTAJE-GRUPOS-E. EXIT.
008370 961-CALCULA-PORCENTAJE-UN-GRUPO SECTION.
008380     IF WKS-GRUPO-TOTAL(WKS-IDX-GRUPO) = ZERO
008390        MOVE ZERO TO WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO)
008400     ELSE
008410        COMPUTE WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO) ROUNDED =
008420                (WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO) * 100) /
008430                 WKS-GRUPO-TOTAL(WKS-IDX-GRUPO)
008440     END-IF.
008450 961-CALCULA-PORCENTAJE-UN-GRUPO-E. EXIT.
008460******************************************************************
008470*  603 -- DESCARTA GRUPOS CON TOTAL MENOR AL TAMANO MINIMO       *
008480******************************************************************
008490 603-DESCARTA-GRUPOS-PEQUENOS SECTION.
008500     MOVE ZERO TO WKS-TOTAL-GRUPOS-COMPAC
008510     PERFORM 605-COMPACTA-UN-GRUPO
008520        VARYING WKS-IDX-GRUPO FROM 1 BY 1
008530        UNTIL WKS-IDX-GRUPO > WKS-TOTAL-GRUPOS
008540     MOVE WKS-TOTAL-GRUPOS-COMPAC TO WKS-TOTAL-GRUPOS.
008550 603-DESCARTA-GRUPOS-PEQUENOS-E. EXIT.
008560 605-COMPACTA-UN-GRUPO SECTION.
008570     IF WKS-GRUPO-TOTAL(WKS-IDX-GRUPO) NOT < PRM-TAM-MIN-GRUPO
008580        ADD 1 TO WKS-TOTAL-GRUPOS-COMPAC
008590        IF WKS-TOTAL-GRUPOS-COMPAC NOT = WKS-IDX-GRUPO
008600           MOVE WKS-GRUPO(WKS-IDX-GRUPO)
008610                TO WKS-GRUPO(WKS-TOTAL-GRUPOS-COMPAC)
008620        END-IF
008630     END-IF.
008640 605-COMPACTA-UN-GRUPO-E. EXIT.
008650******************************************************************
008660*  604 -- ORDENA GRUPOS SECCION 1: PCT, COINCIDE, TOTAL (DESC)   *
008670******************************************************************
008680 604-ORDENA-GRUPOS-SECCION1 SECTION.
008690     MOVE 1 TO WKS-INTERCAMBIOS
008700     PERFORM 606-PASADA-BURBUJA-SECCION1
008710        UNTIL NO-HUBO-INTERCAMBIO.
008720 604-ORDENA-GRUPOS-SECCION1-E. EXIT.
008730 606-PASADA-BURBUJA-SECCION1 SECTION.
008740     MOVE ZERO TO WKS-INTERCAMBIOS
008750     IF WKS-TOTAL-GRUPOS > 1
008760        PERFORM 607-COMPARA-Y-CAMBIA-SECCION1
008770           VARYING WKS-IDX-GRUPO FROM 1 BY 1
008780           UNTIL WKS-IDX-GRUPO > WKS-TOTAL-GRUPOS - 1
008790     END-IF.
008800 606-PASADA-BURBUJA-SECCION1-E. EXIT.
008810 607-COMPARA-Y-CAMBIA-SECCION1 SECTION.
008820     COMPUTE WKS-IDX-GRUPO2 = WKS-IDX-GRUPO + 1
008830     IF (WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO) <
008840         WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO2))
008850        OR
008860        (WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO) =
008870         WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO2)
008880         AND WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO) <
008890             WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO2))
008900        OR
008910        (WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO) =
008920         WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO2)
008930         AND WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO) =
008940             WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO2)
008950         AND WKS-GRUPO-TOTAL(WKS-IDX-GRUPO) <
008960             WKS-GRUPO-TOTAL(WKS-IDX-GRUPO2))
008970        MOVE WKS-GRUPO(WKS-IDX-GRUPO)  TO WKS-GRUPO-TEMP-AREA
008980        MOVE WKS-GRUPO(WKS-IDX-GRUPO2) TO WKS-GRUPO(WKS-IDX-GRUPO)
008990        MOVE WKS-GRUPO-TEMP-AREA TO WKS-GRUPO(WKS-IDX-GRUPO2)
009000        MOVE 1 TO WKS-INTERCAMBIOS
009010     END-IF.
009020 607-COMPARA-Y-CAMBIA-SECCION1-E. EXIT.
009030******************************************************************
009040*  700 -- SECCION 2: AGRUPA COMBINACIONES POR PREFIJO 1..N       *
009050******************************************************************
009060 700-AGRUPA-COMBINACIONES SECTION.
009070     PERFORM 701-AGRUPA-UN-PREFIJO
009080        VARYING WKS-K FROM 1 BY 1
009090        UNTIL WKS-K > PRM-NUM-COL-ANALISIS.
009100 700-AGRUPA-COMBINACIONES-E. EXIT.
009110 701-AGRUPA-UN-PREFIJO SECTION.
009120     MOVE ZERO TO WKS-TOTAL-GRUPOS
009130     COMPUTE WKS-LARGO-CLAVE = WKS-K * 30
009140     PERFORM 702-AGRUPA-UNA-FILA-COMBO
009150        VARYING WKS-IDX-FILA FROM 1 BY 1
009160        UNTIL WKS-IDX-FILA > WKS-TOTAL-FILAS-LEIDAS
009170     PERFORM 960-CALCULA-PORCENTAJE-GRUPOS
009180     PERFORM 603-DESCARTA-GRUPOS-PEQUENOS
009190     PERFORM 704-ORDENA-GRUPOS-SECCION2
009200     IF WKS-TOTAL-GRUPOS < PRM-TOP-COMBOS
009210        MOVE WKS-TOTAL-GRUPOS TO WKS-LIMITE-FILAS
009220     ELSE
009230        MOVE PRM-TOP-COMBOS   TO WKS-LIMITE-FILAS
009240     END-IF
009250     PERFORM 832-ESCRIBE-CUADRO-SECCION2.
009260 701-AGRUPA-UN-PREFIJO-E. EXIT.
009270 702-AGRUPA-UNA-FILA-COMBO SECTION.
009280     MOVE SPACES TO WKS-CLAVE-BUSCADA
009290     PERFORM 703-ARMA-UNA-CLAVE-COMBO
009300        VARYING WKS-Y FROM 1 BY 1 UNTIL WKS-Y > WKS-K
009310     PERFORM 610-BUSCA-O-CREA-GRUPO.
009320 702-AGRUPA-UNA-FILA-COMBO-E. EXIT.
009330 703-ARMA-UNA-CLAVE-COMBO SECTION.
009340     MOVE WKS-FILA-VALOR(WKS-IDX-FILA, WKS-COL-ANALISIS-IDX(WKS-Y))
009350          TO WKS-CELDA-ENTRADA
009360     PERFORM 930-NORMALIZA-TEXTO
009370     PERFORM 935-SUSTITUYE-VACIO
009380     MOVE WKS-CLAVE-DISPLAY TO WKS-CLAVE-BUSCADA-PARTE(WKS-Y).
009390 703-ARMA-UNA-CLAVE-COMBO-E. EXIT.
009400******************************************************************
009410*  704 -- ORDENA GRUPOS SECCION 2: COINCIDE, TOTAL (DESC)        *
009420******************************************************************
009430 704-ORDENA-GRUPOS-SECCION2 SECTION.
009440     MOVE 1 TO WKS-INTERCAMBIOS
009450     PERFORM 706-PASADA-BURBUJA-SECCION2
009460        UNTIL NO-HUBO-INTERCAMBIO.
009470 704-ORDENA-GRUPOS-SECCION2-E. EXIT.
009480 706-PASADA-BURBUJA-SECCION2 SECTION.
009490     MOVE ZERO TO WKS-INTERCAMBIOS
009500     IF WKS-TOTAL-GRUPOS > 1
009510        PERFORM 707-COMPARA-Y-CAMBIA-SECCION2
009520           VARYING WKS-IDX-GRUPO FROM 1 BY 1
009530           UNTIL WKS-IDX-GRUPO > WKS-TOTAL-GRUPOS - 1
009540     END-IF.
009550 706-PASADA-BURBUJA-SECCION2-E. EXIT.
009560 707-COMPARA-Y-CAMBIA-SECCION2 SECTION.
009570     COMPUTE WKS-IDX-GRUPO2 = WKS-IDX-GRUPO + 1
009580     IF (WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO) <
009590         WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO2))
009600        OR
009610        (WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO) =
009620         WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO2)
009630         AND WKS-GRUPO-TOTAL(WKS-IDX-GRUPO) <
009640             WKS-GRUPO-TOTAL(WKS-IDX-GRUPO2))
009650        MOVE WKS-GRUPO(WKS-IDX-GRUPO)  TO WKS-GRUPO-TEMP-AREA
009660        MOVE WKS-GRUPO(WKS-IDX-GRUPO2) TO WKS-GRUPO(WKS-IDX-GRUPO)
009670        MOVE WKS-GRUPO-TEMP-AREA TO WKS-GRUPO(WKS-IDX-GRUPO2)
009680        MOVE 1 TO WKS-INTERCAMBIOS
009690     END-IF.
009700 707-COMPARA-Y-CAMBIA-SECCION2-E. EXIT.
009710******************************************************************
009720*  800 -- ESCRIBE EL INFORME COMPLETO DEL EXTRACTO ACTUAL        *
009730******************************************************************
009740 800-ESCRIBE-REPORTE SECTION.
009750     PERFORM 970-DESCRIBE-FILTRO
009760     MOVE WKS-NOMBRE-ARCHIVO(WKS-IDX-ARCH) TO WKS-NOMBRE-BASE
009770     PERFORM 805-CALCULA-NOMBRE-INFORME
009780     OPEN OUTPUT ECRPTO
009790     IF FS-ECRPTO NOT EQUAL 0
009800        MOVE 'OPEN'    TO ACCION
009810        MOVE SPACES    TO LLAVE
009820        MOVE 'ECRPTO'  TO ARCHIVO
009830        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
009840                              FS-ECRPTO, FSE-ECRPTO
009850        DISPLAY '>>> NO SE PUDO ABRIR EL INFORME DE SALIDA <<<'
009860                UPON CONSOLE
009870        GO TO 800-ESCRIBE-REPORTE-E
009880     END-IF
009890     PERFORM 810-ESCRIBE-CABECERA
009900     PERFORM 820-ESCRIBE-SECCION-1
009910     PERFORM 830-ESCRIBE-SECCION-2
009920     CLOSE ECRPTO.
009930 800-ESCRIBE-REPORTE-E. EXIT.
009940 805-CALCULA-NOMBRE-INFORME SECTION.
009950     MOVE WKS-NOMBRE-BASE TO WKS-CAMPO-A-MEDIR
009960     PERFORM 990-CALCULA-LARGO-CAMPO
009970     IF WKS-LARGO-CAMPO > 4
009980        IF WKS-NOMBRE-BASE(WKS-LARGO-CAMPO - 3:4) = '.csv' OR
009990           WKS-NOMBRE-BASE(WKS-LARGO-CAMPO - 3:4) = '.CSV'
010000           MOVE SPACES TO WKS-NOMBRE-BASE(WKS-LARGO-CAMPO - 3:4)
010010        END-IF
010020     END-IF
010030     STRING PRM-DIR-SALIDA   DELIMITED BY SPACE
010040            '/'              DELIMITED BY SIZE
010050            WKS-NOMBRE-BASE  DELIMITED BY SPACE
010060            '_inbound_report.md' DELIMITED BY SIZE
010070       INTO WKS-RUTA-ARCHIVO-REPORTE
010080     END-STRING.
010090 805-CALCULA-NOMBRE-INFORME-E. EXIT.
010100******************************************************************
010110*  810 -- BLOQUE DE ENCABEZADO DEL INFORME                       *
010120******************************************************************
010130 810-ESCRIBE-CABECERA SECTION.
010140     ACCEPT WKS-FECHA-SISTEMA FROM DATE
010150     ACCEPT WKS-HORA-SISTEMA  FROM TIME
010160     IF WKS-FECHA-SIS-AA < 50
010170        COMPUTE WKS-ANIO-COMPLETO = 2000 + WKS-FECHA-SIS-AA
010180     ELSE
010190        COMPUTE WKS-ANIO-COMPLETO = 1900 + WKS-FECHA-SIS-AA
010200     END-IF
010210     MOVE WKS-ANIO-COMPLETO  TO WKS-FR-AAAA
010220     MOVE WKS-FECHA-SIS-MM   TO WKS-FR-MM
010230     MOVE WKS-FECHA-SIS-DD   TO WKS-FR-DD
010240     MOVE WKS-HORA-SIS-HH    TO WKS-FR-HH
010250     MOVE WKS-HORA-SIS-MM    TO WKS-FR-MI
010260     MOVE WKS-HORA-SIS-SS    TO WKS-FR-SS
010270     MOVE SPACES TO WKS-LINEA-REPORTE
010280     STRING '# Informe de correlacion de filtro - '
010290               DELIMITED BY SIZE
010300            WKS-NOMBRE-BASE DELIMITED BY SPACE
010310       INTO WKS-LINEA-REPORTE
010320     END-STRING
010330     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
010340     MOVE SPACES TO RPT-LINEA-SALIDA
010350     WRITE RPT-LINEA-SALIDA
010360     MOVE SPACES TO WKS-LINEA-REPORTE
010370     STRING '- Fecha: ' DELIMITED BY SIZE
010380            WKS-FECHA-REPORTE DELIMITED BY SIZE
010390       INTO WKS-LINEA-REPORTE
010400     END-STRING
010410     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
010420     MOVE SPACES TO WKS-LINEA-REPORTE
010430     STRING '- Archivo origen: ' DELIMITED BY SIZE
010440            WKS-RUTA-ARCHIVO-DATOS DELIMITED BY SPACE
010450       INTO WKS-LINEA-REPORTE
010460     END-STRING
010470     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
010480     MOVE WKS-TOTAL-ARCHIVO-FILAS TO WKS-NUM-EDITADO
010490     MOVE SPACES TO WKS-LINEA-REPORTE
010500     STRING '- Total de filas: ' DELIMITED BY SIZE
010510            WKS-NUM-EDITADO DELIMITED BY SIZE
010520       INTO WKS-LINEA-REPORTE
010530     END-STRING
010540     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
010550     MOVE SPACES TO WKS-LINEA-REPORTE
010560     STRING '- Filtro: ' DELIMITED BY SIZE
010570            WKS-FILTRO-DESCRIPCION DELIMITED BY SPACE
010580       INTO WKS-LINEA-REPORTE
010590     END-STRING
010600     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
010610     MOVE WKS-TOTAL-ARCHIVO-MATCH TO WKS-NUM-EDITADO
010620     MOVE WKS-PCT-ARCHIVO TO WKS-PCT-EDITADO
010630     MOVE SPACES TO WKS-LINEA-REPORTE
010640     STRING '- Coincidencias de filtro: ' DELIMITED BY SIZE
010650            WKS-NUM-EDITADO  DELIMITED BY SIZE
010660            ' ('             DELIMITED BY SIZE
010670            WKS-PCT-EDITADO  DELIMITED BY SIZE
010680            '%)'             DELIMITED BY SIZE
010690       INTO WKS-LINEA-REPORTE
010700     END-STRING
010710     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
010720     MOVE SPACES TO RPT-LINEA-SALIDA
010730     WRITE RPT-LINEA-SALIDA.
010740 810-ESCRIBE-CABECERA-E. EXIT.
010750******************************************************************
010760*  820 -- SECCION 1 DEL INFORME (PORCENTAJE DE FILTRO POR VALOR) *
010770******************************************************************
010780 820-ESCRIBE-SECCION-1 SECTION.
010790     MOVE SPACES TO WKS-LINEA-REPORTE
010800     STRING '## Seccion 1 - participacion del filtro por valor'
010810       DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
010820     END-STRING
010830     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
010840     MOVE SPACES TO WKS-LINEA-REPORTE
010850     STRING 'Para cada columna de analisis, participacion del '
010860            'filtro por valor de la columna.'
010870       DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
010880     END-STRING
010890     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
010900     MOVE SPACES TO RPT-LINEA-SALIDA
010910     WRITE RPT-LINEA-SALIDA
010920     PERFORM 600-AGRUPA-POR-COLUMNA.
010930 820-ESCRIBE-SECCION-1-E. EXIT.
010940*   30/11/2019 PDR TCK-0918 ENCABEZADO DEL CUADRO EN ALEMAN, LITERAL,
010950*                   SEGUN EL MANUAL DEL EXTRACTO.
010960 822-ESCRIBE-CUADRO-SECCION1 SECTION.
010970     MOVE SPACES TO WKS-LINEA-REPORTE
010980     STRING '### ' DELIMITED BY SIZE
010990            WKS-NOMBRE-COL-ANALISIS(WKS-J) DELIMITED BY SPACE
011000       INTO WKS-LINEA-REPORTE
011010     END-STRING
011020     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
011030     IF WKS-LIMITE-FILAS = ZERO
011040        MOVE SPACES TO WKS-LINEA-REPORTE
011050        STRING '_Sin datos para esta columna._'
011060           DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
011070        END-STRING
011080        WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
011090     ELSE
011100        MOVE SPACES TO RPT-LINEA-SALIDA
011110        STRING '| Wert | Zeilen gesamt | Filter-Treffer'
011120               ' | Anteil Filter |'
011130          DELIMITED BY SIZE INTO RPT-LINEA-SALIDA
011140        END-STRING
011150        WRITE RPT-LINEA-SALIDA
011160        MOVE SPACES TO RPT-LINEA-SALIDA
011170        STRING '| --- | ---: | ---: | ---: |'
011180          DELIMITED BY SIZE INTO RPT-LINEA-SALIDA
011190        END-STRING
011200        WRITE RPT-LINEA-SALIDA
011210        PERFORM 823-ESCRIBE-FILA-SECCION1
011220           VARYING WKS-IDX-GRUPO FROM 1 BY 1
011230           UNTIL WKS-IDX-GRUPO > WKS-LIMITE-FILAS
011240     END-IF
011250     MOVE SPACES TO RPT-LINEA-SALIDA
011260     WRITE RPT-LINEA-SALIDA.
011270 822-ESCRIBE-CUADRO-SECCION1-E. EXIT.
011280 823-ESCRIBE-FILA-SECCION1 SECTION.
011290     MOVE WKS-GRUPO-CLAVE(WKS-IDX-GRUPO, 1) TO WKS-TEXTO-ORIGINAL
011300     PERFORM 890-ESCAPA-TEXTO-MD
011310     MOVE WKS-GRUPO-TOTAL(WKS-IDX-GRUPO)    TO WKS-NUM-EDITADO
011320     MOVE WKS-NUM-EDITADO                   TO WKS-TEXTO-NUMERO
011330     MOVE WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO)  TO WKS-NUM-EDITADO
011340     MOVE WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO) TO WKS-PCT-EDITADO
011350     MOVE SPACES TO RPT-LINEA-SALIDA
011360     STRING '| ' DELIMITED BY SIZE
011370            WKS-TEXTO-ESCAPADO   DELIMITED BY SPACE
011380            ' | '                DELIMITED BY SIZE
011390            WKS-TEXTO-NUMERO     DELIMITED BY SIZE
011400            ' | '                DELIMITED BY SIZE
011410            WKS-NUM-EDITADO      DELIMITED BY SIZE
011420            ' | '                DELIMITED BY SIZE
011430            WKS-PCT-EDITADO      DELIMITED BY SIZE
011440            '% |'                DELIMITED BY SIZE
011450       INTO RPT-LINEA-SALIDA
011460     END-STRING
011470     WRITE RPT-LINEA-SALIDA.
011480 823-ESCRIBE-FILA-SECCION1-E. EXIT.
011490******************************************************************
011500*  830 -- SECCION 2 DEL INFORME (COMBINACIONES MAS FRECUENTES)   *
011510******************************************************************
011520 830-ESCRIBE-SECCION-2 SECTION.
011530     MOVE SPACES TO WKS-LINEA-REPORTE
011540     STRING '## Seccion 2 - combinaciones mas frecuentes'
011550       DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
011560     END-STRING
011570     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
011580     MOVE SPACES TO WKS-LINEA-REPORTE
011590     STRING 'Combinaciones de valores (prefijos de 1 a N '
011600            'columnas) que mas coinciden con el filtro.'
011610       DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
011620     END-STRING
011630     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
011640     MOVE SPACES TO RPT-LINEA-SALIDA
011650     WRITE RPT-LINEA-SALIDA
011660     PERFORM 700-AGRUPA-COMBINACIONES.
011670 830-ESCRIBE-SECCION-2-E. EXIT.
011680*   30/11/2019 PDR TCK-0918 ENCABEZADO DEL CUADRO EN ALEMAN, LITERAL,
011690*                   SEGUN EL MANUAL DEL EXTRACTO.
011700 832-ESCRIBE-CUADRO-SECCION2 SECTION.
011710     MOVE SPACES TO WKS-ETIQUETA-COMBINACION
011720     MOVE 1 TO WKS-POS-DEST
011730     PERFORM 833-ACUMULA-NOMBRE-COLUMNA
011740        VARYING WKS-Y FROM 1 BY 1 UNTIL WKS-Y > WKS-K
011750     MOVE SPACES TO WKS-LINEA-REPORTE
011760     STRING '### ' DELIMITED BY SIZE
011770            WKS-ETIQUETA-COMBINACION DELIMITED BY SPACE
011780       INTO WKS-LINEA-REPORTE
011790     END-STRING
011800     WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
011810     IF WKS-LIMITE-FILAS = ZERO
011820        MOVE SPACES TO WKS-LINEA-REPORTE
011830        STRING '_No se encontraron combinaciones._'
011840           DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
011850        END-STRING
011860        WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-REPORTE
011870     ELSE
011880        MOVE SPACES TO RPT-LINEA-SALIDA
011890        STRING '| Kombination | Zeilen gesamt | Filter-Treffer'
011900               ' | Anteil Filter |'
011910          DELIMITED BY SIZE INTO RPT-LINEA-SALIDA
011920        END-STRING
011930        WRITE RPT-LINEA-SALIDA
011940        MOVE SPACES TO RPT-LINEA-SALIDA
011950        STRING '| --- | ---: | ---: | ---: |'
011960          DELIMITED BY SIZE INTO RPT-LINEA-SALIDA
011970        END-STRING
011980        WRITE RPT-LINEA-SALIDA
011990        PERFORM 835-ESCRIBE-FILA-SECCION2
012000           VARYING WKS-IDX-GRUPO FROM 1 BY 1
012010           UNTIL WKS-IDX-GRUPO > WKS-LIMITE-FILAS
012020     END-IF
012030     MOVE SPACES TO RPT-LINEA-SALIDA
012040     WRITE RPT-LINEA-SALIDA.
012050 832-ESCRIBE-CUADRO-SECCION2-E. EXIT.
012060 833-ACUMULA-NOMBRE-COLUMNA SECTION.
012070     IF WKS-Y > 1
012080        MOVE ', ' TO WKS-ETIQUETA-COMBINACION(WKS-POS-DEST:2)
012090        ADD 2 TO WKS-POS-DEST
012100     END-IF
012110     MOVE WKS-NOMBRE-COL-ANALISIS(WKS-Y) TO WKS-CAMPO-A-MEDIR
012120     MOVE WKS-NOMBRE-COL-ANALISIS(WKS-Y)
012130          TO WKS-ETIQUETA-COMBINACION(WKS-POS-DEST:30)
012140     PERFORM 990-CALCULA-LARGO-CAMPO
012150     ADD WKS-LARGO-CAMPO TO WKS-POS-DEST.
012160 833-ACUMULA-NOMBRE-COLUMNA-E. EXIT.
012170 835-ESCRIBE-FILA-SECCION2 SECTION.
012180     MOVE SPACES TO WKS-ETIQUETA-COMBINACION
012190     MOVE 1 TO WKS-POS-DEST
012200     PERFORM 836-ACUMULA-PARTE-ETIQUETA
012210        VARYING WKS-Y FROM 1 BY 1 UNTIL WKS-Y > WKS-K
012220     MOVE SPACES TO WKS-TEXTO-ORIGINAL
012230     MOVE WKS-ETIQUETA-COMBINACION TO WKS-TEXTO-ORIGINAL
012240     PERFORM 890-ESCAPA-TEXTO-MD
012250     MOVE WKS-GRUPO-TOTAL(WKS-IDX-GRUPO)      TO WKS-NUM-EDITADO
012260     MOVE WKS-NUM-EDITADO                     TO WKS-TEXTO-NUMERO
012270     MOVE WKS-GRUPO-COINCIDE(WKS-IDX-GRUPO)   TO WKS-NUM-EDITADO
012280     MOVE WKS-GRUPO-PORCENTAJE(WKS-IDX-GRUPO) TO WKS-PCT-EDITADO
012290     MOVE SPACES TO RPT-LINEA-SALIDA
012300     STRING '| ' DELIMITED BY SIZE
012310            WKS-TEXTO-ESCAPADO   DELIMITED BY SPACE
012320            ' | '                DELIMITED BY SIZE
012330            WKS-TEXTO-NUMERO     DELIMITED BY SIZE
012340            ' | '                DELIMITED BY SIZE
012350            WKS-NUM-EDITADO      DELIMITED BY SIZE
012360            ' | '                DELIMITED BY SIZE
012370            WKS-PCT-EDITADO      DELIMITED BY SIZE
012380            '% |'                DELIMITED BY SIZE
012390       INTO RPT-LINEA-SALIDA
012400     END-STRING
012410     WRITE RPT-LINEA-SALIDA.
012420 835-ESCRIBE-FILA-SECCION2-E. EXIT.
012430 836-ACUMULA-PARTE-ETIQUETA SECTION.
012440     IF WKS-Y > 1
012450        MOVE ' | ' TO WKS-ETIQUETA-COMBINACION(WKS-POS-DEST:3)
012460        ADD 3 TO WKS-POS-DEST
012470     END-IF
012480     MOVE WKS-NOMBRE-COL-ANALISIS(WKS-Y)
012490          TO WKS-ETIQUETA-COMBINACION(WKS-POS-DEST:30)
012500     MOVE WKS-NOMBRE-COL-ANALISIS(WKS-Y) TO WKS-CAMPO-A-MEDIR
012510     PERFORM 990-CALCULA-LARGO-CAMPO
012520     ADD WKS-LARGO-CAMPO TO WKS-POS-DEST
012530     MOVE '=' TO WKS-ETIQUETA-COMBINACION(WKS-POS-DEST:1)
012540     ADD 1 TO WKS-POS-DEST
012550     MOVE WKS-GRUPO-CLAVE(WKS-IDX-GRUPO, WKS-Y)
012560          TO WKS-ETIQUETA-COMBINACION(WKS-POS-DEST:30)
012570     MOVE WKS-GRUPO-CLAVE(WKS-IDX-GRUPO, WKS-Y) TO WKS-CAMPO-A-MEDIR
012580     PERFORM 990-CALCULA-LARGO-CAMPO
012590     ADD WKS-LARGO-CAMPO TO WKS-POS-DEST.
012600 836-ACUMULA-PARTE-ETIQUETA-E. EXIT.
012610******************************************************************
012620*  890 -- ESCAPA UN TEXTO AL FORMATO DE TABLAS DEL INFORME       *
012630*         ORDEN: &  LT  GT  BARRA VERTICAL (EN ESE ORDEN)        *
012640******************************************************************
012650 890-ESCAPA-TEXTO-MD SECTION.
012660     MOVE WKS-TEXTO-ORIGINAL TO WKS-CAMPO-A-MEDIR
012670     PERFORM 990-CALCULA-LARGO-CAMPO
012680     MOVE SPACES TO WKS-TEXTO-ESCAPADO
012690     MOVE 1 TO WKS-POS-DEST
012700     IF WKS-LARGO-CAMPO > ZERO
012710        PERFORM 892-ESCAPA-UN-CARACTER
012720           VARYING WKS-POS-ORIG FROM 1 BY 1
012730           UNTIL WKS-POS-ORIG > WKS-LARGO-CAMPO
012740     END-IF.
012750 890-ESCAPA-TEXTO-MD-E. EXIT.
012760 892-ESCAPA-UN-CARACTER SECTION.
012770     MOVE WKS-TEXTO-ORIGINAL(WKS-POS-ORIG:1) TO WKS-CAR-ORIGEN
012780     EVALUATE WKS-CAR-ORIGEN
012790        WHEN '&'
012800           MOVE '&amp;' TO WKS-TEXTO-ESCAPADO(WKS-POS-DEST:5)
012810           ADD 5 TO WKS-POS-DEST
012820        WHEN '<'
012830           MOVE '&lt;' TO WKS-TEXTO-ESCAPADO(WKS-POS-DEST:4)
012840           ADD 4 TO WKS-POS-DEST
012850        WHEN '>'
012860           MOVE '&gt;' TO WKS-TEXTO-ESCAPADO(WKS-POS-DEST:4)
012870           ADD 4 TO WKS-POS-DEST
012880        WHEN '|'
012890           MOVE '\|' TO WKS-TEXTO-ESCAPADO(WKS-POS-DEST:2)
012900           ADD 2 TO WKS-POS-DEST
012910        WHEN OTHER
012920           MOVE WKS-CAR-ORIGEN
012930                TO WKS-TEXTO-ESCAPADO(WKS-POS-DEST:1)
012940           ADD 1 TO WKS-POS-DEST
012950     END-EVALUATE.
012960 892-ESCAPA-UN-CARACTER-E. EXIT.
012970******************************************************************
012980*  920 -- PRUEBA SI UNA CELDA NORMALIZADA ESTA VACIA             *
012990******************************************************************
013000 920-PRUEBA-VACIO SECTION.
013010     IF WKS-CELDA-NORMALIZADA = SPACES
013020        MOVE 1 TO WKS-CELDA-ES-VACIA-IND
013030     ELSE
013040        MOVE ZERO TO WKS-CELDA-ES-VACIA-IND
013050     END-IF.
013060 920-PRUEBA-VACIO-E. EXIT.
013070******************************************************************
013080*  930 -- NORMALIZA UNA CELDA: RECORTA BLANCOS INICIALES/FINALES *
013090******************************************************************
013100 930-NORMALIZA-TEXTO SECTION.
013110     MOVE SPACES TO WKS-CELDA-NORMALIZADA
013120     MOVE WKS-CELDA-ENTRADA TO WKS-CAMPO-A-MEDIR
013130     PERFORM 990-CALCULA-LARGO-CAMPO
013140     MOVE ZERO TO WKS-POS-ORIG
013150     IF WKS-LARGO-CAMPO > ZERO
013160        PERFORM 931-BUSCA-INICIO-TEXTO
013170           WITH TEST AFTER
013180           VARYING WKS-POS-ORIG FROM 1 BY 1
013190           UNTIL WKS-POS-ORIG > WKS-LARGO-CAMPO
013200              OR WKS-CELDA-ENTRADA(WKS-POS-ORIG:1) NOT = SPACE
013210        IF WKS-CELDA-ENTRADA(WKS-POS-ORIG:1) NOT = SPACE
013220           COMPUTE WKS-POS = WKS-LARGO-CAMPO - WKS-POS-ORIG + 1
013230           MOVE WKS-CELDA-ENTRADA(WKS-POS-ORIG:WKS-POS)
013240                TO WKS-CELDA-NORMALIZADA(1:WKS-POS)
013250        END-IF
013260     END-IF.
013270 930-NORMALIZA-TEXTO-E. EXIT.
013280 931-BUSCA-INICIO-TEXTO SECTION.
013290     CONTINUE.
013300 931-BUSCA-INICIO-TEXTO-E. EXIT.
013310******************************************************************
013320*  935 -- SUSTITUYE UN VALOR VACIO POR EL LITERAL <EMPTY>        *
013330******************************************************************
013340 935-SUSTITUYE-VACIO SECTION.
013350     PERFORM 920-PRUEBA-VACIO
013360     IF CELDA-ES-VACIA
013370        MOVE SPACES TO WKS-CLAVE-DISPLAY
013380        MOVE '<EMPTY>' TO WKS-CLAVE-DISPLAY(1:7)
013390     ELSE
013400        MOVE WKS-CELDA-NORMALIZADA TO WKS-CLAVE-DISPLAY
013410     END-IF.
013420 935-SUSTITUYE-VACIO-E. EXIT.
013430******************************************************************
013440*  940 -- EVALUA LA CONDICION DE FILTRO SOBRE UNA CELDA          *
013450******************************************************************
013460 940-EVALUA-CONDICION-FILTRO SECTION.
013470     PERFORM 920-PRUEBA-VACIO
013480     IF FILTRO-ES-VACIO
013490        IF CELDA-ES-VACIA
013500           MOVE 1 TO WKS-FILA-COINCIDE(WKS-IDX-FILA)
013510        ELSE
013520           MOVE 0 TO WKS-FILA-COINCIDE(WKS-IDX-FILA)
013530        END-IF
013540     ELSE
013550        IF FILTRO-NO-ES-VACIO
013560           IF CELDA-ES-VACIA
013570              MOVE 0 TO WKS-FILA-COINCIDE(WKS-IDX-FILA)
013580           ELSE
013590              MOVE 1 TO WKS-FILA-COINCIDE(WKS-IDX-FILA)
013600           END-IF
013610        ELSE
013620           MOVE WKS-CELDA-NORMALIZADA TO WKS-CELDA-MINUS
013630           INSPECT WKS-CELDA-MINUS
013640              CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013650                      TO 'abcdefghijklmnopqrstuvwxyz'
013660           IF WKS-CELDA-MINUS = WKS-FILTRO-VALOR-NORM
013670              MOVE 1 TO WKS-FILA-COINCIDE(WKS-IDX-FILA)
013680           ELSE
013690              MOVE 0 TO WKS-FILA-COINCIDE(WKS-IDX-FILA)
013700           END-IF
013710        END-IF
013720     END-IF.
013730 940-EVALUA-CONDICION-FILTRO-E. EXIT.
013740******************************************************************
013750*  950 -- RESUELVE UN TOKEN DE COLUMNA (NOMBRE O LETRAS)         *
013760******************************************************************
013770 950-RESUELVE-TOKEN-COLUMNA SECTION.
013780     MOVE ZERO TO WKS-COLUMNA-VALIDA
013790     MOVE ZERO TO WKS-COLUMNA-RESUELTA
013800     PERFORM 951-BUSCA-EN-ENCABEZADO
013810        VARYING WKS-IDX-COL FROM 1 BY 1
013820        UNTIL WKS-IDX-COL > EC-COL-CANTIDAD
013830           OR COLUMNA-FUE-RESUELTA
013840     IF NOT COLUMNA-FUE-RESUELTA
013850        PERFORM 952-RESUELVE-POR-LETRAS
013860     END-IF.
013870 950-RESUELVE-TOKEN-COLUMNA-E. EXIT.
013880 951-BUSCA-EN-ENCABEZADO SECTION.
013890     IF WKS-TOKEN-COLUMNA = EC-COL-VALOR(WKS-IDX-COL)
013900        MOVE WKS-IDX-COL TO WKS-COLUMNA-RESUELTA
013910        MOVE 1 TO WKS-COLUMNA-VALIDA
013920     END-IF.
013930 951-BUSCA-EN-ENCABEZADO-E. EXIT.
013940 952-RESUELVE-POR-LETRAS SECTION.
013950     MOVE WKS-TOKEN-COLUMNA TO WKS-CAMPO-A-MEDIR
013960     PERFORM 990-CALCULA-LARGO-CAMPO
013970     MOVE WKS-LARGO-CAMPO TO WKS-LARGO-TOKEN
013980     IF WKS-LARGO-TOKEN = ZERO
013990        GO TO 952-RESUELVE-POR-LETRAS-E
014000     END-IF
014010     IF WKS-TOKEN-COLUMNA(1:WKS-LARGO-TOKEN) IS NOT ALFABETICO
014020        GO TO 952-RESUELVE-POR-LETRAS-E
014030     END-IF
014040     MOVE ZERO TO WKS-VALOR-BASE26
014050     PERFORM 953-ACUMULA-UNA-LETRA
014060        VARYING WKS-POS FROM 1 BY 1 UNTIL WKS-POS > WKS-LARGO-TOKEN
014070     IF WKS-VALOR-BASE26 > ZERO AND
014080        WKS-VALOR-BASE26 NOT > EC-COL-CANTIDAD
014090        MOVE WKS-VALOR-BASE26 TO WKS-COLUMNA-RESUELTA
014100        MOVE 1 TO WKS-COLUMNA-VALIDA
014110     END-IF.
014120 952-RESUELVE-POR-LETRAS-E. EXIT.
014130 953-ACUMULA-UNA-LETRA SECTION.
014140     MOVE WKS-TOKEN-COLUMNA(WKS-POS:1) TO WKS-CAR-LETRA
014150     INSPECT WKS-CAR-LETRA
014160        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
014170                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014180     PERFORM 954-BUSCA-LETRA
014190        VARYING WKS-Y FROM 1 BY 1
014200        UNTIL WKS-Y > 26 OR WKS-LETRA(WKS-Y) = WKS-CAR-LETRA
014210     COMPUTE WKS-VALOR-BASE26 = WKS-VALOR-BASE26 * 26 + WKS-Y.
014220 953-ACUMULA-UNA-LETRA-E. EXIT.
014230 954-BUSCA-LETRA SECTION.
014240     CONTINUE.
014250 954-BUSCA-LETRA-E. EXIT.
014260******************************************************************
014270*  970 -- ARMA EL TEXTO DESCRIPTIVO DEL FILTRO PARA EL INFORME   *
014280******************************************************************
014290 970-DESCRIBE-FILTRO SECTION.
014300     MOVE SPACES TO WKS-FILTRO-DESCRIPCION
014310     STRING WKS-NOMBRE-COL-FILTRO DELIMITED BY SPACE
014320            ' = '                 DELIMITED BY SIZE
014330            PRM-FILTRO-VALOR      DELIMITED BY SPACE
014340       INTO WKS-FILTRO-DESCRIPCION
014350     END-STRING.
014360 970-DESCRIBE-FILTRO-E. EXIT.
014370******************************************************************
014380*  990 -- CALCULA EL LARGO DE UN CAMPO GENERICO DE 200 POSICIONES*
014390*         (ANCHO AMPLIADO EN TCK-0925 PARA LAS ETIQUETAS DE      *
014400*         COMBINACION DE LA SECCION 2, VER HISTORIAL).           *
014410******************************************************************
014420 990-CALCULA-LARGO-CAMPO SECTION.
014430     MOVE ZERO TO WKS-LARGO-CAMPO
014440     PERFORM 991-BUSCA-LARGO
014450        WITH TEST AFTER
014460        VARYING WKS-POS FROM 200 BY -1 UNTIL WKS-POS < 1
014470           OR WKS-CAMPO-A-MEDIR(WKS-POS:1) NOT = SPACE.
014480 990-CALCULA-LARGO-CAMPO-E. EXIT.
014490 991-BUSCA-LARGO SECTION.
014500     MOVE WKS-POS TO WKS-LARGO-CAMPO.
014510 991-BUSCA-LARGO-E. EXIT.
014520******************************************************************
014530*  900 -- BANNER DE ESTADISTICAS DE FIN DE CORRIDA               *
014540******************************************************************
014550 900-ESTADISTICAS SECTION.
014560     DISPLAY '******************************************' UPON
014570             CONSOLE
014580     MOVE    WKS-TOTAL-ARCHIVOS   TO   WKS-MASCARA
014590     DISPLAY 'EXTRACTOS EN LA LISTA:       ' WKS-MASCARA
014600             UPON CONSOLE
014610     MOVE    WKS-TOTAL-INFORMES   TO   WKS-MASCARA
014620     DISPLAY 'INFORMES ESCRITOS:           ' WKS-MASCARA
014630             UPON CONSOLE
014640     DISPLAY '******************************************' UPON
014650             CONSOLE.
014660 900-ESTADISTICAS-E. EXIT.
014670
014680
014690
