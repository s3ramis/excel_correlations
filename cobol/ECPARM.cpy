000100*****************************************************************
000110*  ECPARM   -- PARAMETROS DE CORRIDA DEL REPORTE DE CORRELACION *
000120*  APLICACION : EXTRACTOS CONTABLES / CORRELACION DE FILTROS    *
000130*  ARCHIVO    : ECPARM (UN SOLO REGISTRO POR CORRIDA)           *
000140*  USO        : FD DE ECPARM EN ECFILT1; REEMPLAZA LOS          *
000150*                PARAMETROS QUE ANTES SE RECIBIAN POR LINEA DE  *
000160*                COMANDOS EN LA VERSION DE ESCRITORIO DEL AREA  *
000170*                DE CONTRALORIA.                                *
000180*  HISTORIA    :                                                *
000190*      1988-04 EDR  VERSION ORIGINAL (SOLO COLUMNA Y VALOR)     *
000200*      1991-02 EDR  SE AGREGAN COLUMNAS DE ANALISIS (TCK-0298)  *
000210*      1996-07 MQL  SE AGREGAN TOPES Y TAMANO MINIMO (TCK-0512) *
000220*****************************************************************
000230 01  PRM-REGISTRO-PARAMETROS.
000240     05  PRM-DIR-DATOS         PIC X(80).
000250     05  PRM-DIR-SALIDA        PIC X(80).
000260     05  PRM-FILTRO-COLUMNA    PIC X(30).
000270     05  PRM-FILTRO-VALOR      PIC X(30).
000280     05  PRM-NUM-COL-ANALISIS  PIC 9(02).
000290     05  PRM-COL-ANALISIS      PIC X(30) OCCURS 10 TIMES
000300                               INDEXED BY PRM-IDX-COL-ANL.
000310     05  PRM-TOP-VALORES       PIC 9(04).
000320     05  PRM-TOP-COMBOS        PIC 9(04).
000330     05  PRM-TAM-MIN-GRUPO     PIC 9(04).
000340     05  FILLER                PIC X(20) VALUE SPACES.
