000100*****************************************************************
000110*  ECLIST   -- LISTA EXPLICITA DE ARCHIVOS DE ENTRADA (OPCIONAL)*
000120*  APLICACION : EXTRACTOS CONTABLES / CORRELACION DE FILTROS    *
000130*  ARCHIVO    : ECLIST, UN NOMBRE DE ARCHIVO POR REGISTRO       *
000140*  USO        : FD DE ECLIST EN ECFILT1.  SI EL ARCHIVO VIENE   *
000150*                VACIO (CERO REGISTROS) SE TOMAN TODOS LOS      *
000160*                ARCHIVOS SOPORTADOS DEL DIRECTORIO DE DATOS.   *
000170*  HISTORIA    :                                                *
000180*      1991-02 EDR  VERSION ORIGINAL (TCK-0298)                 *
000190*****************************************************************
000200 01  LST-REGISTRO-LISTA.
000210     05  LST-NOMBRE-ARCHIVO    PIC X(60).
000220     05  FILLER                PIC X(20) VALUE SPACES.
