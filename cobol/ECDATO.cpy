000100*****************************************************************
000110*  ECDATO   -- CAPA DE UNA FILA DE EXTRACTO CONTABLE            *
000120*  APLICACION : EXTRACTOS CONTABLES / CORRELACION DE FILTROS    *
000130*  USO        : COPY EN WORKING-STORAGE DE ECFILT1 PARA LA FILA *
000140*                DE ENCABEZADO Y PARA LA FILA DE TRABAJO QUE SE *
000150*                LLENA CON UNSTRING DE CADA REGISTRO LEIDO DE   *
000160*                UN ARCHIVO DE EXTRACTO (VER ECPARM PARA LOS    *
000170*                PARAMETROS DE CORRIDA).                        *
000180*  NOTA        : EL EXTRACTO SE LEE COMO TEXTO PLANO SEPARADO   *
000190*                POR COMAS (ORGANIZATION LINE SEQUENTIAL); ESTA *
000200*                CAPA REPRESENTA LA FILA YA PARTIDA EN CELDAS.  *
000210*  HISTORIA    :                                                *
000220*      1988-04 EDR  VERSION ORIGINAL, 12 COLUMNAS               *
000230*      1993-11 MQL  SE AMPLIA A 20 COLUMNAS (TCK-0447)          *
000240*****************************************************************
000250 01  EC-FILA-DATOS.
000260     05  EC-COL-VALOR          PIC X(30) OCCURS 20 TIMES
000270                                INDEXED BY EC-IDX-COL.
000280     05  EC-COL-CANTIDAD       PIC 9(02) VALUE 20.
000290     05  FILLER                PIC X(08) VALUE SPACES.
